000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIETAUT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/10/95.
000700 DATE-COMPILED. 04/10/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS.
001100*
001200*        THIS SUBROUTINE IS CALLED ONCE PER LOGON ATTEMPT TO CHECK
001300*        A SUBMITTED USERNAME/PASSWORD PAIR AGAINST THE ACCOUNT
001400*        TABLE THE CALLER ALREADY HAS IN STORAGE - THE SAME TABLE
001500*        SHAPE DIETREG BUILDS FROM USERS.DAT WHEN IT CHECKS FOR
001600*        DUPLICATE REGISTRATIONS.
001700*
001800*        THIS ROUTINE OWNS NO FILES OF ITS OWN.  IT IS PURELY A
001900*        TABLE-LOOKUP UTILITY - THE CALLER IS RESPONSIBLE FOR
002000*        LOADING AU-USER-TABLE AND SETTING AU-TABLE-COUNT BEFORE
002100*        THE CALL, EXACTLY THE WAY DIETREG'S 050-LOAD-USER-TABLE
002200*        LOADS WS-USER-TABLE.
002300*
002400*        NO PASSWORD IS EVER STORED OR COMPARED ANYWHERE ON THIS
002500*        BUILD - THE ACCOUNT TABLE CARRIES NO PASSWORD FIELD.  ALL
002600*        THIS ROUTINE CAN CONFIRM IS THAT THE SUBMITTED USERNAME
002700*        IS A LENGTH GREATER THAN ZERO, THE SUBMITTED PASSWORD IS
002800*        NOT BLANK, AND THE USERNAME MATCHES A ROW IN THE TABLE.
002900******************************************************************
003000*    CHANGE LOG
003100******************************************************************
003200*    04-10-95  JS   INITIAL VERSION - USERNAME/PASSWORD PRESENCE
003300*                   CHECK PLUS ACCOUNT-TABLE SEARCH
003400*    01-19-99  KP   Y2K - NO DATE FIELDS IN THIS ROUTINE, REVIEWED
003500*                   AND SIGNED OFF, NO CHANGES REQUIRED
003600*    07-08-01  RT   REQ 5240 - ADDED ONE-LINE AUDIT TRACE ON BOTH
003700*                   THE ACCEPT AND REJECT PATHS SO THE OPERATOR
003800*                   LOG SHOWS WHICH ACCOUNT ID CLEARED A LOGON RUN
003900*                   AND WHERE A REJECTED ONE FELL OUT OF THE SCAN
004000*    03-15-05  RT   REQ 5687 - TABLE NOW SIZED WITH OCCURS
004100*                   DEPENDING ON TO MATCH THE VARIABLE ROW COUNT
004200*                   DIETREG PASSES IN, IN PLACE OF THE OLD FIXED
004300*                   2000-ROW DECLARATION
004310*    09-12-05  RT   REQ 5701 - USRLTH NOW LEFT-JUSTIFIES AU-USERNAME
004320*                   IN PLACE (STRIPS LEADING BLANKS TOO, NOT JUST
004330*                   TRAILING) BEFORE THE SEARCH BELOW - NO CHANGE
004340*                   TO THIS PROGRAM'S OWN LOGIC, BUT A LOGON
004350*                   SUBMITTED WITH LEADING BLANKS NOW MATCHES THE
004360*                   ACCOUNT TABLE ENTRY THE SAME WAY DIETREG
004370*                   STORED IT
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-USERNAME-LEN-FIELDS.
005900     05  WS-USERNAME-LEN         PIC S9(04) COMP.
006000     05  FILLER                  PIC X(02).
006100 01  WS-USERNAME-LEN-DISPLAY REDEFINES WS-USERNAME-LEN-FIELDS.
006200     05  WS-USERNAME-LEN-DSP     PIC S9(04).
006300     05  FILLER                  PIC X(02).
006400
006500 01  WS-FOUND-ID-FIELDS.
006600     05  WS-FOUND-USER-ID        PIC 9(09) COMP.
006700     05  FILLER                  PIC X(02).
006800 01  WS-FOUND-ID-DISPLAY REDEFINES WS-FOUND-ID-FIELDS.
006900     05  WS-FOUND-USER-ID-DSP    PIC 9(09).
007000     05  FILLER                  PIC X(02).
007100
007200 01  WS-SUB-FIELDS.
007300     05  WS-SUB                  PIC S9(05) COMP.
007400     05  FILLER                  PIC X(02).
007500 01  WS-SUB-DISPLAY REDEFINES WS-SUB-FIELDS.
007600     05  WS-SUB-DSP              PIC S9(05).
007700     05  FILLER                  PIC X(02).
007800
007900 LINKAGE SECTION.
008000 01  DIETAUT-LINKAGE.
008100     05  AU-USERNAME             PIC X(64).
008200     05  AU-PASSWORD             PIC X(72).
008300     05  AU-TABLE-COUNT          PIC S9(05) COMP.
008400     05  AU-MATCH-SW             PIC X(01).
008500         88  AU-CREDENTIALS-VALID       VALUE "Y".
008600         88  AU-CREDENTIALS-REJECTED    VALUE "N".
008700     05  FILLER                  PIC X(04).
008800
008900 01  AU-USER-TABLE.
009000     05  AU-USER-ENTRY OCCURS 0 TO 2000 TIMES
009100                       DEPENDING ON AU-TABLE-COUNT
009200                       INDEXED BY AU-IDX.
009300         10  AU-TBL-USER-ID      PIC 9(09).
009400         10  AU-TBL-USERNAME     PIC X(64).
009450     05  FILLER                  PIC X(04).
009500
009600 PROCEDURE DIVISION USING DIETAUT-LINKAGE, AU-USER-TABLE.
009700 000-MAINLINE.
009800     MOVE "N" TO AU-MATCH-SW.
009900     MOVE 0 TO WS-USERNAME-LEN.
009950*    REQ 5701 - USRLTH NORMALIZES AU-USERNAME IN PLACE (STRIPS
009960*    LEADING/TRAILING BLANKS, LEFT-JUSTIFIES) AND RETURNS THE
009970*    NORMALIZED LENGTH - THE SEARCH BELOW COMPARES THE NORMALIZED
009980*    VALUE AGAINST THE ACCOUNT TABLE, WHICH DIETREG BUILT FROM
009990*    NORMALIZED USERNAMES THE SAME WAY
010000     CALL "USRLTH" USING AU-USERNAME, WS-USERNAME-LEN.
010100     IF WS-USERNAME-LEN = 0 OR AU-PASSWORD = SPACES
010200         PERFORM 750-TRACE-BAD-INPUT THRU 750-EXIT
010300     ELSE
010400         PERFORM 200-SEARCH-USER-TABLE THRU 200-EXIT.
010500     GOBACK.
010600
010700 200-SEARCH-USER-TABLE.
010800     SET AU-IDX TO 1.
010900     SEARCH AU-USER-ENTRY VARYING AU-IDX
011000         AT END
011100             PERFORM 775-TRACE-NOT-FOUND THRU 775-EXIT
011200         WHEN AU-TBL-USERNAME(AU-IDX) = AU-USERNAME
011300             MOVE "Y" TO AU-MATCH-SW
011400             MOVE AU-TBL-USER-ID(AU-IDX) TO WS-FOUND-USER-ID
011500             PERFORM 700-TRACE-SUCCESS THRU 700-EXIT
011600     END-SEARCH.
011700 200-EXIT.
011800     EXIT.
011900
012000 700-TRACE-SUCCESS.
012100*    REQ 5240 - ONE-LINE AUDIT TRACE FOR EVERY LOGON THIS ROUTINE
012200*    ACCEPTS, KEYED ON THE MATCHED ACCOUNT ID
012300     MOVE WS-FOUND-USER-ID TO WS-FOUND-USER-ID-DSP.
012400     DISPLAY "DIETAUT - CREDENTIALS ACCEPTED - USER ID="
012500             WS-FOUND-USER-ID-DSP.
012600 700-EXIT.
012700     EXIT.
012800
012900 750-TRACE-BAD-INPUT.
013000*    REQ 5240 - ONE-LINE AUDIT TRACE WHEN THE SUBMITTED USERNAME
013100*    TRIMS TO ZERO LENGTH OR THE PASSWORD FIELD IS BLANK - THE
013200*    ACCOUNT TABLE IS NEVER SEARCHED IN THIS CASE
013300     MOVE WS-USERNAME-LEN TO WS-USERNAME-LEN-DSP.
013400     DISPLAY "DIETAUT - CREDENTIALS REJECTED - BAD INPUT - LEN="
013500             WS-USERNAME-LEN-DSP.
013600 750-EXIT.
013700     EXIT.
013800
013900 775-TRACE-NOT-FOUND.
014000*    REQ 5240 - ONE-LINE AUDIT TRACE WHEN THE SUBMITTED USERNAME
014100*    DID NOT MATCH ANY ROW IN THE CALLER'S ACCOUNT TABLE - AU-IDX
014200*    IS LEFT ONE PAST THE LAST ROW SEARCHED BY THE FAILED SEARCH,
014300*    WHICH IS THE SCAN POSITION LOGGED HERE
014400     SET WS-SUB TO AU-IDX.
014500     MOVE WS-SUB TO WS-SUB-DSP.
014600     DISPLAY "DIETAUT - CREDENTIALS REJECTED - NOT FOUND - SCAN="
014700             WS-SUB-DSP.
014800 775-EXIT.
014900     EXIT.
