000100******************************************************************
000200*    COPY DIETRES                                                *
000300*    COMPUTED-METRICS RESULT RECORD LAYOUT                       *
000400*    ONE ENTRY WRITTEN PER USER-ID PROCESSED BY DIETBMI          *
000500*    FILE:  RESULTS.DAT (LINE SEQUENTIAL, FIXED, 37 BYTES)       *
000600******************************************************************
000700*    88-91  JS   INITIAL COPY MEMBER FOR DIETMATH CONVERSION     *
000800*    07-96  JS   GOAL-STATUS ADDED WITH THE CALORIE-TARGET WORK  *
000900******************************************************************
001000 01  DIET-RESULT-REC.
001100     05  DR-USER-ID              PIC 9(9).
001200     05  DR-BMI                  PIC S9(3)V9(1) COMP-3.
001300*        DR-BMI = 0 WHEN NOT COMPUTABLE
001400     05  DR-BMI-STATUS           PIC X(1).
001500*        "Y"/"N" - BMI COMPUTABLE
001600     05  DR-MAINTENANCE          PIC S9(6) COMP-3.
001700*        MAINTENANCE CALORIES, ROUNDED TO WHOLE KCAL
001800     05  DR-TARGET               PIC S9(6) COMP-3.
001900*        RECOMMENDED DAILY CALORIE TARGET, WHOLE KCAL
002000     05  DR-STRATEGY             PIC X(7).
002100*        STRATEGY LABEL USED - "DYNAMIC" OR "FIXED"
002200     05  DR-GOAL-STATUS          PIC X(1).
002300*        "Y" GOAL PRORATED / "N" MAINTENANCE-ONLY / "P" GOAL PAST
002400     05  FILLER                  PIC X(8).
