000100******************************************************************
000200*    COPY DIETRGI                                                *
000300*    NEW-ACCOUNT REGISTRATION RECORDS                            *
000400*    ONE INPUT ENTRY PER CANDIDATE REGISTRATION                  *
000500*    IN-FILE:  REGISTER-IN.DAT  (FIXED, 136 BYTES)               *
000600*    OUT-FILE: REGISTER-OUT.DAT (FIXED, 105 BYTES)               *
000700******************************************************************
000800*    03-95  JS   INITIAL COPY MEMBER FOR DIETMATH CONVERSION     *
000900******************************************************************
001000 01  DIET-REGISTER-IN-REC.
001100     05  RI-USERNAME             PIC X(64).
001200*        CANDIDATE USERNAME, AS SUBMITTED - UNTRIMMED ON READ,
001210*        NORMALIZED IN PLACE BY DIETREG'S CALL TO USRLTH IN
001220*        200-CHECK-USERNAME BEFORE ANY COMPARE/STORE BELOW IT
001300     05  RI-PASSWORD             PIC X(72).
001400*        CANDIDATE PASSWORD, AS SUBMITTED - OPAQUE, NEVER HASHED
001500
001600 01  DIET-REGISTER-OUT-REC.
001700     05  RR-USERNAME             PIC X(64).
001800*        NORMALIZED (TRIMMED) USERNAME
001900     05  RR-SUCCESS              PIC X(1).
002000*        "Y"/"N"
002100     05  RR-MESSAGE              PIC X(40).
