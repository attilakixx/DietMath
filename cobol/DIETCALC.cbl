000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIETCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/95.
000700 DATE-COMPILED. 03/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS.
001100*
001200*        THIS SUBROUTINE IS CALLED ONCE PER ACCOUNT BY DIETBMI.
001300*        IT COMPUTES BODY-MASS-INDEX FROM HEIGHT AND THE LATEST
001400*        RECORDED WEIGHT, THE ACCOUNT'S MAINTENANCE-CALORIE LEVEL
001500*        FROM THE BASELINE WEIGHT THE CALLER SELECTED, AND, WHEN
001600*        A GOAL WEIGHT/DATE PAIR IS ON THE BASELINE ENTRY, THE
001700*        DAILY CALORIE TARGET PRORATED ACROSS THE DAYS REMAINING.
001800*
001900*        THE CALLER (DIETBMI) HAS ALREADY DECIDED WHICH WEIGHT
002000*        ENTRY IS THE "BASELINE" FOR MAINTENANCE/GOAL MATH - THIS
002100*        ROUTINE NEVER SEES THE STRATEGY SWITCH ITSELF, ONLY THE
002200*        RESOLVED BASELINE FIGURES.
002300*
002400*        NO INTRINSIC FUNCTIONS ARE USED ON THIS BUILD - DAYS-
002500*        REMAINING IS COMPUTED BY THE SHOP'S USUAL ABSOLUTE-DAY-
002600*        NUMBER METHOD (SEE 500-DAY-NUMBER-OF) WITH LEAP YEAR
002700*        TESTED BY DIVIDE/REMAINDER, NOT FUNCTION MOD.
002800******************************************************************
002900*    CHANGE LOG
003000******************************************************************
003100*    03-14-95  JS   INITIAL VERSION - BMI AND MAINTENANCE CALC
003200*    03-22-95  JS   ADDED GOAL-DATE PRORATION (350-CALC-PRORATE)
003300*    09-09-95  RT   REQ 4471 - GOAL DATE ALREADY PASSED NOW SETS
003400*                   GOAL-STATUS "P" INSTEAD OF FALLING THROUGH TO
003500*                   MAINTENANCE-ONLY WITH STATUS "N"
003600*    11-02-97  JS   REQ 4802 - WEIGHT-PAIR RANGE CHECK ADDED SO A
003700*                   NEGATIVE WEIGHT NEVER REACHES THE CALORIE MATH
003800*    01-19-99  KP   Y2K - DAY-NUMBER-OF NOW TAKES A FULL CCYYMMDD
003900*                   ARGUMENT; THE OLD YYMMDD WINDOWING ROUTINE IS
004000*                   RETIRED, AND THE LEAP-YEAR TEST WAS REWRITTEN
004100*                   WITHOUT FUNCTION MOD FOR THE SITE STANDARD
004200*    06-30-00  JS   REQ 5119 - BMI ROUNDING CONFIRMED HALF-UP TO
004300*                   MATCH THE NEW WEB FRONT END'S DISPLAY
004400*    04-11-03  RT   REQ 5544 - STRATEGY ECHO CLARIFIED: ALWAYS
004500*                   ECHOES THE LATEST ENTRY'S STRATEGY, EVEN WHEN
004600*                   THE FIXED BASELINE WAS MISSING AND WE FELL
004700*                   BACK TO THE LATEST WEIGHT FOR THE MATH
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  CALC-CONSTANTS.
006300     05  MAINTENANCE-PER-KG      PIC S9(2)V9(1) COMP-3
006400                                 VALUE +30.0.
006500     05  CALORIES-PER-KG         PIC S9(5)V9(1) COMP-3
006600                                 VALUE +7700.0.
006700     05  FILLER                  PIC X(04).
006800
006900 01  CALC-WORK-FIELDS.
007000     05  WS-HEIGHT-M             PIC S9(1)V9(4) COMP-3.
007100     05  WS-HEIGHT-M-SQ          PIC S9(2)V9(4) COMP-3.
007200     05  WS-DELTA-KG             PIC S9(4)V9(2) COMP-3.
007300     05  WS-DAILY-DEFICIT        PIC S9(6)V9(2) COMP-3.
007400     05  WS-RECOMMENDED          PIC S9(6)V9(2) COMP-3.
007500     05  WS-DAYS-REMAINING       PIC S9(9) COMP.
007600     05  WS-DATE-TODAY-YYMMDD    PIC 9(6).
007700     05  WS-CURRENT-DATE         PIC 9(8).
007800     05  WS-GOAL-DAY-NUMBER      PIC S9(9) COMP.
007900     05  WS-TODAY-DAY-NUMBER     PIC S9(9) COMP.
008000     05  FILLER                  PIC X(04).
008100
008200 01  WS-DATE-TODAY-BROKEN REDEFINES WS-DATE-TODAY-YYMMDD.
008300     05  WS-TODAY-YY             PIC 9(2).
008400     05  WS-TODAY-MM             PIC 9(2).
008500     05  WS-TODAY-DD             PIC 9(2).
008600
008700 01  WS-CENTURY-WORK.
008800     05  WS-CENTURY              PIC 9(2) VALUE 20.
008850     05  FILLER                  PIC X(02).
008900*        REQ 4471-Y2K - CENTURY-WINDOW PIVOT: TWO-DIGIT YEARS
009000*        00-79 ARE 20XX, 80-99 ARE 19XX ON THIS RUN
009100
009200 01  CC-DATE-CONV-AREA.
009300     05  CC-DATE-CONV-VALUE      PIC 9(8).
009400 01  CC-DATE-CONV-BROKEN REDEFINES CC-DATE-CONV-AREA.
009500     05  CC-DATE-CONV-CCYY       PIC 9(4).
009600     05  CC-DATE-CONV-MM         PIC 9(2).
009700     05  CC-DATE-CONV-DD         PIC 9(2).
009800
009900 01  DAY-NUMBER-WORK-FIELDS.
010000     05  DN-PRIOR-YEAR           PIC S9(5) COMP.
010100     05  DN-LEAP-DAYS            PIC S9(5) COMP.
010200     05  DN-DIV-QUOT             PIC S9(5) COMP.
010300     05  DN-DIV-REM              PIC S9(5) COMP.
010400     05  DN-CUM-DAYS-TABLE.
010500         10  FILLER              PIC S9(4) COMP VALUE +0.
010600         10  FILLER              PIC S9(4) COMP VALUE +31.
010700         10  FILLER              PIC S9(4) COMP VALUE +59.
010800         10  FILLER              PIC S9(4) COMP VALUE +90.
010900         10  FILLER              PIC S9(4) COMP VALUE +120.
011000         10  FILLER              PIC S9(4) COMP VALUE +151.
011100         10  FILLER              PIC S9(4) COMP VALUE +181.
011200         10  FILLER              PIC S9(4) COMP VALUE +212.
011300         10  FILLER              PIC S9(4) COMP VALUE +243.
011400         10  FILLER              PIC S9(4) COMP VALUE +273.
011500         10  FILLER              PIC S9(4) COMP VALUE +304.
011600         10  FILLER              PIC S9(4) COMP VALUE +334.
011700 01  DN-CUM-DAYS-TABLE-R REDEFINES DN-CUM-DAYS-TABLE.
011800     05  DN-CUM-DAYS             PIC S9(4) COMP OCCURS 12 TIMES.
011900     05  DN-LEAP-YEAR-SW         PIC X(01).
012000         88  DN-IS-LEAP-YEAR     VALUE "Y".
012100
012200 LINKAGE SECTION.
012300 01  DIETCALC-LINKAGE.
012400     05  CC-HEIGHT-CM            PIC 9(3).
012500     05  CC-LATEST-WEIGHT-KG     PIC S9(4)V9(2) COMP-3.
012600     05  CC-WEIGHT-PAIR.
012700         10  CC-BASE-WEIGHT-KG   PIC S9(4)V9(2) COMP-3.
012800         10  CC-GOAL-WEIGHT-KG   PIC S9(4)V9(2) COMP-3.
012900     05  CC-GOAL-DATE            PIC 9(8).
013000     05  CC-STRATEGY             PIC X(07).
013100     05  CC-BMI                  PIC S9(3)V9(1) COMP-3.
013200     05  CC-BMI-STATUS           PIC X(01).
013300     05  CC-MAINTENANCE          PIC S9(6) COMP-3.
013400     05  CC-TARGET               PIC S9(6) COMP-3.
013500     05  CC-GOAL-STATUS          PIC X(01).
013550     05  FILLER                  PIC X(02).
013600 01  CC-WEIGHT-PAIR-TABLE REDEFINES CC-WEIGHT-PAIR.
013700     05  CC-WEIGHT-ENTRY         PIC S9(4)V9(2) COMP-3
013800                                 OCCURS 2 TIMES.
013900 01  CC-STRATEGY-VIEW REDEFINES CC-STRATEGY.
014000     05  CC-STRATEGY-1ST         PIC X(01).
014100     05  FILLER                  PIC X(06).
014200
014300 PROCEDURE DIVISION USING DIETCALC-LINKAGE.
014400 000-MAINLINE.
014500     PERFORM 050-VALIDATE-WEIGHT-PAIR THRU 050-EXIT.
014600     PERFORM 100-CALC-BMI THRU 100-EXIT.
014700     PERFORM 200-CALC-MAINTENANCE THRU 200-EXIT.
014800     PERFORM 300-CALC-GOAL-TARGET THRU 300-EXIT.
014900     GOBACK.
015000
015100 050-VALIDATE-WEIGHT-PAIR.
015200*    REQ 4802 - NEITHER SIDE OF THE WEIGHT PAIR IS ALLOWED
015300*    NEGATIVE BEFORE IT REACHES THE CALORIE MATH BELOW
015400     PERFORM 060-CHECK-WEIGHT-ENTRY THRU 060-EXIT
015500             VARYING WS-DAYS-REMAINING FROM 1 BY 1
015600             UNTIL WS-DAYS-REMAINING > 2.
015700     MOVE 0 TO WS-DAYS-REMAINING.
015800 050-EXIT.
015900     EXIT.
016000
016100 060-CHECK-WEIGHT-ENTRY.
016200     IF CC-WEIGHT-ENTRY(WS-DAYS-REMAINING) < 0
016300         MOVE 0 TO CC-WEIGHT-ENTRY(WS-DAYS-REMAINING)
016400     END-IF.
016500 060-EXIT.
016600     EXIT.
016700
016800 100-CALC-BMI.
016900     MOVE 0 TO CC-BMI.
017000     MOVE "N" TO CC-BMI-STATUS.
017100     IF CC-HEIGHT-CM = 0 OR CC-LATEST-WEIGHT-KG = 0
017200         GO TO 100-EXIT.
017300     COMPUTE WS-HEIGHT-M ROUNDED = CC-HEIGHT-CM / 100.
017400     IF WS-HEIGHT-M NOT > 0
017500         GO TO 100-EXIT.
017600     COMPUTE WS-HEIGHT-M-SQ ROUNDED = WS-HEIGHT-M * WS-HEIGHT-M.
017700     COMPUTE CC-BMI ROUNDED =
017800             CC-LATEST-WEIGHT-KG / WS-HEIGHT-M-SQ.
017900     MOVE "Y" TO CC-BMI-STATUS.
018000 100-EXIT.
018100     EXIT.
018200
018300 200-CALC-MAINTENANCE.
018400     MOVE 0 TO CC-MAINTENANCE.
018500     IF CC-LATEST-WEIGHT-KG = 0
018600         GO TO 200-EXIT.
018700     COMPUTE CC-MAINTENANCE ROUNDED =
018800             CC-BASE-WEIGHT-KG * MAINTENANCE-PER-KG.
018900 200-EXIT.
019000     EXIT.
019100
019200 300-CALC-GOAL-TARGET.
019300     MOVE CC-MAINTENANCE TO CC-TARGET.
019400     MOVE "N" TO CC-GOAL-STATUS.
019500     IF CC-LATEST-WEIGHT-KG = 0
019600         GO TO 300-EXIT.
019700     IF CC-GOAL-DATE = 0 OR CC-GOAL-WEIGHT-KG = 0
019800         GO TO 300-EXIT.
019900
020000     ACCEPT WS-DATE-TODAY-YYMMDD FROM DATE.
020100     IF WS-TODAY-YY < 80
020200         MOVE 20 TO WS-CENTURY
020300     ELSE
020400         MOVE 19 TO WS-CENTURY.
020500     MOVE WS-CENTURY      TO CC-DATE-CONV-CCYY(1:2).
020600     MOVE WS-TODAY-YY     TO CC-DATE-CONV-CCYY(3:2).
020700     MOVE WS-TODAY-MM     TO CC-DATE-CONV-MM.
020800     MOVE WS-TODAY-DD     TO CC-DATE-CONV-DD.
020900     MOVE CC-DATE-CONV-VALUE TO WS-CURRENT-DATE.
021000     MOVE CC-GOAL-DATE TO CC-DATE-CONV-VALUE.
021100     PERFORM 500-DAY-NUMBER-OF THRU 500-EXIT.
021200     MOVE WS-DAYS-REMAINING TO WS-GOAL-DAY-NUMBER.
021300     MOVE WS-CURRENT-DATE TO CC-DATE-CONV-VALUE.
021400     PERFORM 500-DAY-NUMBER-OF THRU 500-EXIT.
021500     MOVE WS-DAYS-REMAINING TO WS-TODAY-DAY-NUMBER.
021600
021700     COMPUTE WS-DAYS-REMAINING =
021800             WS-GOAL-DAY-NUMBER - WS-TODAY-DAY-NUMBER.
021900
022000     IF WS-DAYS-REMAINING NOT > 0
022100         MOVE "P" TO CC-GOAL-STATUS
022200         GO TO 300-EXIT.
022300
022400     PERFORM 350-CALC-PRORATE THRU 350-EXIT.
022500     MOVE "Y" TO CC-GOAL-STATUS.
022600 300-EXIT.
022700     EXIT.
022800
022900 350-CALC-PRORATE.
023000     COMPUTE WS-DELTA-KG =
023100             CC-BASE-WEIGHT-KG - CC-GOAL-WEIGHT-KG.
023200     COMPUTE WS-DAILY-DEFICIT ROUNDED =
023300             (WS-DELTA-KG * CALORIES-PER-KG) / WS-DAYS-REMAINING.
023400     COMPUTE WS-RECOMMENDED ROUNDED =
023500             CC-MAINTENANCE - WS-DAILY-DEFICIT.
023600     COMPUTE CC-TARGET ROUNDED = WS-RECOMMENDED.
023700 350-EXIT.
023800     EXIT.
023900
024000 500-DAY-NUMBER-OF.
024100*    RETURNS AN ABSOLUTE DAY NUMBER FOR CC-DATE-CONV-VALUE IN
024200*    WS-DAYS-REMAINING (RE-USED AS A WORK FIELD HERE) - GOOD
024300*    ENOUGH FOR SUBTRACTING TWO DATES IN THE SAME EPOCH; NOT A
024400*    TRUE JULIAN DAY NUMBER
024500     COMPUTE DN-PRIOR-YEAR = CC-DATE-CONV-CCYY - 1.
024600     COMPUTE DN-LEAP-DAYS =
024700             (DN-PRIOR-YEAR / 4) - (DN-PRIOR-YEAR / 100)
024800             + (DN-PRIOR-YEAR / 400).
024900     MOVE "N" TO DN-LEAP-YEAR-SW.
025000*    01-19-99  KP  Y2K - LEAP TEST REWRITTEN WITHOUT FUNCTION MOD
025100     DIVIDE CC-DATE-CONV-CCYY BY 400
025200             GIVING DN-DIV-QUOT REMAINDER DN-DIV-REM.
025300     IF DN-DIV-REM = 0
025400         MOVE "Y" TO DN-LEAP-YEAR-SW
025500     ELSE
025600         DIVIDE CC-DATE-CONV-CCYY BY 100
025700                 GIVING DN-DIV-QUOT REMAINDER DN-DIV-REM
025800         IF DN-DIV-REM NOT = 0
025900             DIVIDE CC-DATE-CONV-CCYY BY 4
026000                     GIVING DN-DIV-QUOT REMAINDER DN-DIV-REM
026100             IF DN-DIV-REM = 0
026200                 MOVE "Y" TO DN-LEAP-YEAR-SW
026300             END-IF
026400         END-IF
026500     END-IF.
026600
026700     COMPUTE WS-DAYS-REMAINING =
026800             (CC-DATE-CONV-CCYY - 1) * 365 + DN-LEAP-DAYS
026900             + DN-CUM-DAYS(CC-DATE-CONV-MM) + CC-DATE-CONV-DD.
027000
027100     IF CC-DATE-CONV-MM > 2 AND DN-IS-LEAP-YEAR
027200         ADD 1 TO WS-DAYS-REMAINING.
027300 500-EXIT.
027400     EXIT.
