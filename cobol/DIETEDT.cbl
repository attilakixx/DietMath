000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIETEDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/95.
000600 DATE-COMPILED. 03/21/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          EDITS ONE SUBMITTED PROFILE/WEIGHT UPDATE PER INPUT
001300*          ENTRY.  UNLIKE THE ORIGINAL DIETMATH EDIT CONVENTION,
001400*          WHICH REJECTED ON THE FIRST FAILING FIELD, THIS
001500*          PROGRAM DOES NOT STOP AT THE FIRST FAILING FIELD -
001600*          EVERY CHECK THAT FAILS ADDS ITS OWN MESSAGE TO THE
001700*          OUTPUT RECORD SO THE CALLER SEES THE WHOLE PICTURE IN
001800*          ONE PASS INSTEAD OF FIXING ONE FIELD AT A TIME AND
001900*          RESUBMITTING.
001910*
001920*          INPUT FILE   -  VALIDATIONS-IN.DAT  (SUBMITTED UPDATE)
001930*          OUTPUT FILE  -  VALIDATIONS-OUT.DAT (EDIT RESULT)
001940*          REPORT       -  SYSOUT              (RUN SUMMARY)
001950******************************************************************
001960*    CHANGE LOG
001970******************************************************************
001980*    03-21-95  JS   INITIAL VERSION
001990*    09-09-96  JS   REQ 4104 - WEIGHT-REQUIRED-WHEN-GOAL-SUPPLIED
002000*                   CHECK ADDED PER REQUEST FROM THE ACCOUNT TEAM
002010*    01-19-99  KP   Y2K - REVIEWED, NO DATE ARITHMETIC IN THIS
002020*                   PROGRAM (GOAL-DATE IS TESTED FOR PRESENCE
002030*                   ONLY), NO CHANGES REQUIRED
002040*    06-02-04  RT   REQ 5601 - ERROR TEXT NOW SEMICOLON-JOINED
002050*                   INSTEAD OF OVERWRITING THE PRIOR MESSAGE, SO
002060*                   ALL FOUR CHECKS SURVIVE INTO THE OUTPUT RECORD
002070******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT VALIN-FILE
005000     ASSIGN TO VALIN
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS VALIN-STATUS.
005300
005400     SELECT VALOUT-FILE
005500     ASSIGN TO VALOUT
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS VALOUT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 80 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC                  PIC X(80).
006800
006900****** ONE SUBMITTED PROFILE/WEIGHT UPDATE PER ENTRY, IN THE
007000****** ORDER SUBMITTED BY THE CALLING SERVICE
007100 FD  VALIN-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 37 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS VALIN-FILE-REC.
007700 01  VALIN-FILE-REC              PIC X(37).
007800
007900****** ONE EDIT RESULT PER INPUT ENTRY, SAME ORDER AS THE INPUT
008000 FD  VALOUT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 212 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS VALOUT-FILE-REC.
008600 01  VALOUT-FILE-REC             PIC X(212).
008700
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  VALIN-STATUS            PIC X(02).
009100         88  NO-MORE-VALIN       VALUE "10".
009200     05  VALOUT-STATUS           PIC X(02).
009300         88  VALOUT-OK           VALUE "00".
009350     05  FILLER                  PIC X(02).
009400
009500 COPY DIETVAL.
009600 01  DIET-VALIDATE-IN-REC-BYTES REDEFINES DIET-VALIDATE-IN-REC.
009700     05  VI-BYTE                 PIC X(01) OCCURS 37 TIMES.
009800
009900 01  WS-ERROR-WORK.
010000     05  WS-ERROR-COUNT          PIC S9(2) COMP VALUE ZERO.
010100     05  WS-ERROR-TEXT           PIC X(200) VALUE SPACES.
010200     05  WS-ERROR-PTR            PIC S9(4) COMP VALUE 1.
010250     05  FILLER                  PIC X(02).
010300 01  WS-ERROR-COUNT-DISPLAY REDEFINES WS-ERROR-WORK.
010400     05  WS-ERROR-COUNT-DSP      PIC S9(2).
010500     05  FILLER                  PIC X(204).
010600
010700 01  WS-NEW-ERROR-FIELDS.
010800     05  WS-NEW-ERROR-TEXT       PIC X(52) VALUE SPACES.
010900     05  WS-NEW-ERROR-LEN        PIC S9(4) COMP VALUE ZERO.
010910     05  FILLER                  PIC X(02).
010920 01  WS-NEW-ERROR-LEN-DISPLAY REDEFINES WS-NEW-ERROR-FIELDS.
010930     05  FILLER                  PIC X(52).
010940     05  WS-NEW-ERROR-LEN-DSP    PIC S9(4).
011000
011100 01  WS-ERROR-MESSAGE-CONSTANTS.
011200     05  WS-MSG-HEIGHT           PIC X(30)
011300           VALUE "Height must be greater than 0.".
011400     05  WS-MSG-WEIGHT           PIC X(30)
011500           VALUE "Weight must be greater than 0.".
011600     05  WS-MSG-GOAL-WT          PIC X(35)
011700           VALUE "Goal weight must be greater than 0.".
011800     05  WS-MSG-WT-REQ           PIC X(50)
011900           VALUE "Weight is required when setting goals or strategy.".
011950     05  FILLER                  PIC X(02).
012000
012100 01  WS-HAS-GOAL-FLAGS.
012200     05  WS-HAS-GOAL-SW          PIC X(01) VALUE "N".
012300         88  HAS-GOAL-DATA-SUPPLIED VALUE "Y".
012350     05  FILLER                  PIC X(02).
012400
012500 01  COUNTERS-AND-ACCUMULATORS.
012600     05  WS-ENTRIES-PROCESSED    PIC S9(7) COMP VALUE ZERO.
012700     05  WS-ENTRIES-VALID        PIC S9(7) COMP VALUE ZERO.
012800     05  WS-ENTRIES-REJECTED     PIC S9(7) COMP VALUE ZERO.
012850     05  FILLER                  PIC X(02).
012900
013000 01  WS-SUMMARY-LINES.
013100     05  WS-SUM-HDR              PIC X(80)
013200                                 VALUE "DIETMATH VALIDATION EDIT SUMMARY".
013300     05  WS-SUM-PROC.
013400         10  FILLER              PIC X(30)
013500                                 VALUE "ENTRIES PROCESSED ........... ".
013600         10  WS-SUM-PROC-N       PIC ZZZZ9.
013700         10  FILLER              PIC X(45) VALUE SPACES.
013800     05  WS-SUM-VALID.
013900         10  FILLER              PIC X(30)
014000                                 VALUE "ENTRIES VALID ............... ".
014100         10  WS-SUM-VALID-N      PIC ZZZZ9.
014200         10  FILLER              PIC X(45) VALUE SPACES.
014300     05  WS-SUM-REJ.
014400         10  FILLER              PIC X(30)
014500                                 VALUE "ENTRIES REJECTED ............ ".
014600         10  WS-SUM-REJ-N        PIC ZZZZ9.
014700         10  FILLER              PIC X(45) VALUE SPACES.
014800
014900 01  WS-ABEND-REC.
015000     05  ABEND-REASON            PIC X(40).
015100     05  EXPECTED-VAL            PIC X(20).
015200     05  ACTUAL-VAL              PIC X(20).
015250     05  FILLER                  PIC X(04).
015300 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
015400 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
015500 01  PARA-NAME                   PIC X(30).
015600
015700 PROCEDURE DIVISION.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-MAINLINE THRU 100-EXIT
016000             UNTIL NO-MORE-VALIN.
016100     PERFORM 900-CLEANUP THRU 900-EXIT.
016200     MOVE ZERO TO RETURN-CODE.
016300     GOBACK.
016400
016500 000-HOUSEKEEPING.
016600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016700     DISPLAY "******** BEGIN JOB DIETEDT ********".
016800     OPEN INPUT VALIN-FILE.
016900     OPEN OUTPUT VALOUT-FILE.
017000     OPEN OUTPUT SYSOUT.
017100     PERFORM 950-READ-VALIN THRU 950-EXIT.
017200 000-EXIT.
017300     EXIT.
017400
017500 100-MAINLINE.
017600     MOVE "100-MAINLINE" TO PARA-NAME.
017700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
017800     PERFORM 700-WRITE-VALOUT THRU 700-EXIT.
017900     PERFORM 950-READ-VALIN THRU 950-EXIT.
018000 100-EXIT.
018100     EXIT.
018200
018300 300-FIELD-EDITS.
018400     MOVE "300-FIELD-EDITS" TO PARA-NAME.
018500     MOVE ZERO   TO WS-ERROR-COUNT.
018600     MOVE SPACES TO WS-ERROR-TEXT.
018700     MOVE 1      TO WS-ERROR-PTR.
018800     MOVE "N"    TO WS-HAS-GOAL-SW.
018900*
019000*    REQ 5601 - EVERY CHECK BELOW RUNS REGARDLESS OF WHETHER AN
019100*    EARLIER CHECK FAILED.  DO NOT ADD A GO TO 300-EXIT INSIDE
019200*    ANY OF THE 3XX PARAGRAPHS - THE CALLING SERVICE NEEDS ALL
019300*    OF THE ERRORS AT ONCE, NOT JUST THE FIRST ONE
019400     PERFORM 310-EDIT-HEIGHT       THRU 310-EXIT.
019500     PERFORM 320-EDIT-WEIGHT       THRU 320-EXIT.
019600     PERFORM 330-EDIT-GOAL-WEIGHT  THRU 330-EXIT.
019700     PERFORM 340-EDIT-WEIGHT-REQD  THRU 340-EXIT.
019800
019900     IF WS-ERROR-COUNT = 0
020000         MOVE "Y" TO VR-VALID
020100     ELSE
020200         MOVE "N" TO VR-VALID
020300     END-IF.
020400 300-EXIT.
020500     EXIT.
020600
020700 310-EDIT-HEIGHT.
020800     MOVE "310-EDIT-HEIGHT" TO PARA-NAME.
020900     IF VI-HEIGHT-CM NOT = 9999 AND VI-HEIGHT-CM NOT > 0
021000         MOVE WS-MSG-HEIGHT TO WS-NEW-ERROR-TEXT
021100         MOVE 30 TO WS-NEW-ERROR-LEN
021200         PERFORM 380-APPEND-ERROR THRU 380-EXIT
021300     END-IF.
021400 310-EXIT.
021500     EXIT.
021600
021700 320-EDIT-WEIGHT.
021800     MOVE "320-EDIT-WEIGHT" TO PARA-NAME.
021900     IF VI-WEIGHT-KG NOT = 0 AND VI-WEIGHT-KG NOT > 0
022000         MOVE WS-MSG-WEIGHT TO WS-NEW-ERROR-TEXT
022100         MOVE 30 TO WS-NEW-ERROR-LEN
022200         PERFORM 380-APPEND-ERROR THRU 380-EXIT
022300     END-IF.
022400 320-EXIT.
022500     EXIT.
022600
022700 330-EDIT-GOAL-WEIGHT.
022800     MOVE "330-EDIT-GOAL-WEIGHT" TO PARA-NAME.
022900     IF VI-GOAL-WEIGHT-KG NOT = 0 AND VI-GOAL-WEIGHT-KG NOT > 0
023000         MOVE WS-MSG-GOAL-WT TO WS-NEW-ERROR-TEXT
023100         MOVE 35 TO WS-NEW-ERROR-LEN
023200         PERFORM 380-APPEND-ERROR THRU 380-EXIT
023300     END-IF.
023400 330-EXIT.
023500     EXIT.
023600
023700 340-EDIT-WEIGHT-REQD.
023800     MOVE "340-EDIT-WEIGHT-REQD" TO PARA-NAME.
023900     IF VI-WEIGHT-KG NOT = 0
024000         OR VI-GOAL-WEIGHT-KG NOT = 0
024100         OR VI-GOAL-DATE NOT = 0
024200         OR VI-STRATEGY NOT = SPACES
024300         SET HAS-GOAL-DATA-SUPPLIED TO TRUE
024400     END-IF.
024500     IF HAS-GOAL-DATA-SUPPLIED AND VI-WEIGHT-KG = 0
024600         MOVE WS-MSG-WT-REQ TO WS-NEW-ERROR-TEXT
024700         MOVE 50 TO WS-NEW-ERROR-LEN
024800         PERFORM 380-APPEND-ERROR THRU 380-EXIT
024900     END-IF.
025000 340-EXIT.
025100     EXIT.
025200
025300 380-APPEND-ERROR.
025400     MOVE "380-APPEND-ERROR" TO PARA-NAME.
025500     IF WS-ERROR-COUNT > 0
025600         STRING "; " DELIMITED BY SIZE
025700             INTO WS-ERROR-TEXT
025800             WITH POINTER WS-ERROR-PTR
025900         END-STRING
026000     END-IF.
026100     STRING WS-NEW-ERROR-TEXT(1:WS-NEW-ERROR-LEN) DELIMITED BY SIZE
026200         INTO WS-ERROR-TEXT
026300         WITH POINTER WS-ERROR-PTR
026400     END-STRING.
026500     ADD 1 TO WS-ERROR-COUNT.
026600 380-EXIT.
026700     EXIT.
026800
026900 700-WRITE-VALOUT.
027000     MOVE "700-WRITE-VALOUT" TO PARA-NAME.
027100     MOVE VI-USER-ID     TO VR-USER-ID.
027200     MOVE WS-ERROR-COUNT TO VR-ERROR-COUNT.
027300     MOVE WS-ERROR-TEXT  TO VR-ERROR-TEXT.
027400     WRITE VALOUT-FILE-REC FROM DIET-VALIDATE-OUT-REC.
027500     IF NOT VALOUT-OK
027600         MOVE "** PROBLEM WRITING VALIDATIONS-OUT.DAT" TO
027700                 ABEND-REASON
027800         MOVE VALOUT-STATUS TO EXPECTED-VAL
027900         GO TO 1000-ABEND-RTN.
028000
028100     ADD 1 TO WS-ENTRIES-PROCESSED.
028200     IF VR-VALID = "Y"
028300         ADD 1 TO WS-ENTRIES-VALID
028400     ELSE
028500         ADD 1 TO WS-ENTRIES-REJECTED
028600     END-IF.
028700 700-EXIT.
028800     EXIT.
028900
029000 800-CLOSE-FILES.
029100     MOVE "800-CLOSE-FILES" TO PARA-NAME.
029200     CLOSE VALIN-FILE, VALOUT-FILE, SYSOUT.
029300 800-EXIT.
029400     EXIT.
029500
029600 900-CLEANUP.
029700     MOVE "900-CLEANUP" TO PARA-NAME.
029800     MOVE WS-ENTRIES-PROCESSED TO WS-SUM-PROC-N.
029900     MOVE WS-ENTRIES-VALID     TO WS-SUM-VALID-N.
030000     MOVE WS-ENTRIES-REJECTED  TO WS-SUM-REJ-N.
030100     WRITE SYSOUT-REC FROM WS-SUM-HDR.
030200     WRITE SYSOUT-REC FROM WS-SUM-PROC.
030300     WRITE SYSOUT-REC FROM WS-SUM-VALID.
030400     WRITE SYSOUT-REC FROM WS-SUM-REJ.
030500
030600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
030700     DISPLAY "** ENTRIES PROCESSED **".
030800     DISPLAY WS-ENTRIES-PROCESSED.
030900     DISPLAY "******** NORMAL END OF JOB DIETEDT ********".
031000 900-EXIT.
031100     EXIT.
031200
031300 950-READ-VALIN.
031400     MOVE "950-READ-VALIN" TO PARA-NAME.
031500     READ VALIN-FILE INTO DIET-VALIDATE-IN-REC
031600         AT END
031700         MOVE "10" TO VALIN-STATUS
031800     END-READ.
031900 950-EXIT.
032000     EXIT.
032100
032200 1000-ABEND-RTN.
032300     DISPLAY "*** ABNORMAL END OF JOB - DIETEDT ***" UPON CONSOLE.
032400     DISPLAY ABEND-REASON UPON CONSOLE.
032500     DISPLAY WS-ERROR-COUNT-DSP UPON CONSOLE.
032550     DISPLAY WS-NEW-ERROR-LEN-DSP UPON CONSOLE.
032600     DISPLAY VI-BYTE(1) UPON CONSOLE.
032700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
032800     DIVIDE ZERO-VAL INTO ONE-VAL.
