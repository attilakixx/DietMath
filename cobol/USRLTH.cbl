000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  USRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/95.
000700 DATE-COMPILED. 03/28/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS.
001100*
001200*        NORMALIZES A CANDIDATE USERNAME IN PLACE - LEADING AND
001300*        TRAILING SPACES ARE STRIPPED AND THE SURVIVING CHARACTERS
001400*        ARE LEFT-JUSTIFIED BACK INTO LK-USERNAME-TEXT - AND
001500*        RETURNS THE NORMALIZED LENGTH.  CALLED BY DIETREG WHEN A
001600*        NEW ACCOUNT IS REGISTERED AND BY DIETAUT WHEN THE
001700*        SUBMITTED USERNAME IS NORMALIZED BEFORE THE ACCOUNT-TABLE
001800*        SEARCH, SO A CANDIDATE STORED OR COMPARED BY EITHER
001900*        PROGRAM IS ALWAYS THE SAME NORMALIZED VALUE.
002000*
002100*        THIS SHOP'S OLDER STRING-LENGTH ROUTINE USED
002200*        FUNCTION REVERSE TO PUSH TRAILING SPACES TO THE FRONT.
002300*        THAT WORKED FINE ON THE OLD COMPILER BUT WE CANNOT COUNT
002400*        ON INTRINSIC FUNCTION SUPPORT ON EVERY BOX THIS ROUTINE
002500*        RUNS ON, SO BOTH SCANS ARE DONE ONE BYTE AT A TIME
002600*        INSTEAD - SLOWER, BUT PORTABLE.
002700******************************************************************
002800*    CHANGE LOG
002900******************************************************************
003000*    03-28-95  JS   INITIAL VERSION - REPLACES OLD STRLTH COPY
003100*                   FOR THE ACCOUNT-USERNAME FIELD
003200*    01-19-99  KP   Y2K SWEEP - NO DATE FIELDS IN THIS ROUTINE,
003300*                   REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED
003400*    05-14-01  RT   REQ 5203 - ZERO-LENGTH (ALL-SPACE) USERNAME
003500*                   NOW RETURNS LENGTH ZERO INSTEAD OF ABENDING
003600*                   ON THE SUBSCRIPT-OUT-OF-RANGE CONDITION
003700*    09-12-05  RT   REQ 5701 - DIETREG/DIETAUT REPORTED CANDIDATES
003800*                   SUBMITTED WITH LEADING BLANKS (" BOB") WERE
003900*                   PASSING THE LENGTH CHECK BUT NEVER MATCHING AN
004000*                   EXISTING ACCOUNT ON LOOKUP AND BEING STORED
004100*                   WITH THE BLANKS STILL IN THE FIELD - ROUTINE
004200*                   NOW ALSO FINDS THE FIRST NON-SPACE BYTE AND
004300*                   LEFT-JUSTIFIES THE TRIMMED CHARACTERS BACK
004400*                   INTO LK-USERNAME-TEXT INSTEAD OF JUST HANDING
004500*                   BACK A TRAILING-TRIMMED LENGTH
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-SCAN-FIELDS.
006100     05  WS-SUB                  PIC S9(4) COMP.
006200     05  FILLER                  PIC X(02).
006300 01  WS-SCAN-DISPLAY REDEFINES WS-SCAN-FIELDS.
006400     05  WS-SUB-DISPLAY          PIC S9(4).
006500     05  FILLER                  PIC X(02).
006600
006700 01  WS-LENGTH-FIELDS.
006800     05  WS-LAST-SUB             PIC S9(4) COMP VALUE ZERO.
006900     05  WS-FWD-SUB              PIC S9(4) COMP VALUE 1.
007000     05  WS-CALC-LEN             PIC S9(4) COMP VALUE ZERO.
007100     05  FILLER                  PIC X(02).
007200 01  WS-LENGTH-DISPLAY REDEFINES WS-LENGTH-FIELDS.
007300     05  WS-LAST-SUB-DISPLAY     PIC S9(4).
007400     05  WS-FWD-SUB-DISPLAY      PIC S9(4).
007500     05  WS-CALC-LEN-DISPLAY     PIC S9(4).
007600     05  FILLER                  PIC X(02).
007700
007800 01  WS-NORM-TEXT                PIC X(64) VALUE SPACES.
007900
008000 LINKAGE SECTION.
008100 01  LK-USERNAME-TEXT            PIC X(64).
008200 01  LK-USERNAME-BYTES REDEFINES LK-USERNAME-TEXT.
008300     05  LK-USERNAME-CHAR        PIC X(01) OCCURS 64 TIMES.
008400 01  LK-USERNAME-LEN             PIC S9(4) COMP.
008500
008600 PROCEDURE DIVISION USING LK-USERNAME-TEXT, LK-USERNAME-LEN.
008700 000-MAINLINE.
008800     MOVE 0 TO WS-LAST-SUB.
008900     MOVE 65 TO WS-SUB.
009000     PERFORM 100-BACK-UP-ONE THRU 100-EXIT
009100             UNTIL WS-SUB = 1 OR WS-LAST-SUB > 0.
009200     IF WS-LAST-SUB = 0
009300         PERFORM 200-TRACE-ZERO-LENGTH THRU 200-EXIT
009400         MOVE 0 TO LK-USERNAME-LEN
009500     ELSE
009600         PERFORM 150-FIND-FIRST-CHAR THRU 150-EXIT
009700         PERFORM 300-BUILD-NORMALIZED-NAME THRU 300-EXIT
009800         MOVE WS-CALC-LEN TO LK-USERNAME-LEN.
009900     GOBACK.
010000
010100 100-BACK-UP-ONE.
010200*    REQ 5203 - LOOP STOPS AT WS-SUB = 1 SO AN ALL-SPACE FIELD
010300*    FALLS OUT WITH WS-LAST-SUB STILL ZERO INSTEAD OF UNDERFLOWING
010400*    THE SUBSCRIPT
010500     SUBTRACT 1 FROM WS-SUB.
010600     IF LK-USERNAME-CHAR(WS-SUB) NOT = SPACE
010700         MOVE WS-SUB TO WS-LAST-SUB.
010800 100-EXIT.
010900     EXIT.
011000
011100 150-FIND-FIRST-CHAR.
011200*    REQ 5701 - WS-LAST-SUB IS ALREADY KNOWN NON-SPACE HERE, SO
011300*    THIS SCAN IS GUARANTEED TO STOP AT OR BEFORE WS-LAST-SUB AND
011400*    CANNOT RUN OFF THE END OF THE FIELD
011500     MOVE 1 TO WS-FWD-SUB.
011600     PERFORM 160-STEP-FORWARD-ONE THRU 160-EXIT
011700             UNTIL LK-USERNAME-CHAR(WS-FWD-SUB) NOT = SPACE.
011800 150-EXIT.
011900     EXIT.
012000
012100 160-STEP-FORWARD-ONE.
012200     ADD 1 TO WS-FWD-SUB.
012300 160-EXIT.
012400     EXIT.
012500
012600 300-BUILD-NORMALIZED-NAME.
012700*    REQ 5701 - LEFT-JUSTIFIES THE SURVIVING CHARACTERS BACK INTO
012800*    LK-USERNAME-TEXT SO THE CALLER'S FIELD IS THE TRIMMED VALUE,
012900*    NOT JUST A LENGTH MEASURED AGAINST THE UNTRIMMED ONE
013000     COMPUTE WS-CALC-LEN = WS-LAST-SUB - WS-FWD-SUB + 1.
013100     MOVE SPACES TO WS-NORM-TEXT.
013200     MOVE LK-USERNAME-TEXT(WS-FWD-SUB : WS-CALC-LEN) TO
013300             WS-NORM-TEXT.
013400     MOVE WS-NORM-TEXT TO LK-USERNAME-TEXT.
013500 300-EXIT.
013600     EXIT.
013700
013800 200-TRACE-ZERO-LENGTH.
013900*    REQ 5203 - CALLERS TREAT A ZERO-LENGTH RETURN AS A HARD
014000*    "USERNAME REQUIRED" REJECT ON THE CALLING SCREEN/BATCH RUN,
014100*    SO THE OPERATOR LOG PICKS UP A ONE-LINE TRACE OF THE SCAN
014200*    POSITION THAT DROVE THE REJECT, IN THE SAME DISPLAY-NUMERIC
014300*    FORM THE SHOP USES FOR ITS OTHER ABEND/TRACE DIAGNOSTICS
014400     MOVE WS-SUB TO WS-SUB-DISPLAY.
014500     MOVE WS-LAST-SUB TO WS-LAST-SUB-DISPLAY.
014600     DISPLAY "USRLTH - ZERO LENGTH USERNAME - SUB=" WS-SUB-DISPLAY
014700             " LEN=" WS-LAST-SUB-DISPLAY.
014800 200-EXIT.
014900     EXIT.
