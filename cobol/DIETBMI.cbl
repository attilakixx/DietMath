000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIETBMI.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/95.
000600 DATE-COMPILED. 03/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY DIETMATH METRICS RUN.  IT
001300*          READS THE ACCOUNT MASTER (USERS.DAT) IN USER-ID ORDER
001400*          AGAINST THE WEIGHT-HISTORY DETAIL (WEIGHTS.DAT), WHICH
001500*          IS SORTED/GROUPED BY USER-ID THEN BY ENTRY SEQUENCE,
001600*          AND FOR EACH ACCOUNT CALLS DIETCALC TO COMPUTE BMI,
001700*          MAINTENANCE CALORIES, AND (WHEN A GOAL IS ON FILE) THE
001800*          PRORATED DAILY CALORIE TARGET.  ONE RESULT-RECORD IS
001900*          WRITTEN PER ACCOUNT REGARDLESS OF WHETHER A WEIGHT
002000*          ENTRY EXISTS.
002100*
002200*          INPUT FILE   -  USERS.DAT    (ACCOUNT MASTER)
002300*          INPUT FILE   -  WEIGHTS.DAT  (WEIGHT-HISTORY DETAIL)
002400*          OUTPUT FILE  -  RESULTS.DAT  (COMPUTED METRICS)
002500*          REPORT       -  SYSOUT       (RUN SUMMARY)
002600******************************************************************
002700*    CHANGE LOG
002800******************************************************************
002900*    03-14-95  JS   INITIAL VERSION
003000*    07-11-96  JS   REQ 4033 - FIXED-STRATEGY BASELINE ADDED; A
003100*                   USER'S FIRST "FIXED" ENTRY IN THE GROUP NOW
003200*                   WINS OVER THE LATEST ENTRY FOR THE MAINTENANCE
003300*                   AND GOAL MATH WHEN CALORIE-STRATEGY = FIXED
003400*    01-19-99  KP   Y2K - REVIEWED, DATE FIELDS ARE ALL CCYYMMDD
003500*                   ALREADY, NO CHANGES REQUIRED ON THIS PROGRAM
003600*    04-11-03  RT   REQ 5544 - RESULT-STRATEGY NOW ALWAYS ECHOES
003700*                   THE LATEST ENTRY'S STRATEGY, EVEN WHEN THE
003800*                   FIXED BASELINE WAS MISSING AND WE FELL BACK
003900*                   TO THE LATEST WEIGHT FOR THE CALORIE MATH
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT USERS-FILE
005500     ASSIGN TO USERIN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS USERIN-STATUS.
005800
005900     SELECT WEIGHTS-FILE
006000     ASSIGN TO WGTIN
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS WGTIN-STATUS.
006300
006400     SELECT RESULTS-FILE
006500     ASSIGN TO RESOUT
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS RESOUT-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                  PIC X(80).
007800
007900****** ACCOUNT MASTER - ONE ENTRY PER REGISTERED DIETMATH ACCOUNT
008000****** READ SEQUENTIALLY IN ASCENDING USER-ID ORDER
008100 FD  USERS-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 84 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS USERS-FILE-REC.
008700 01  USERS-FILE-REC              PIC X(84).
008800
008900****** WEIGHT-HISTORY DETAIL - GROUPED/SORTED BY USER-ID ASCENDING
009000****** THEN BY ENTRY SEQUENCE ASCENDING WITHIN THE USER GROUP
009100 FD  WEIGHTS-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 47 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS WEIGHTS-FILE-REC.
009700 01  WEIGHTS-FILE-REC            PIC X(47).
009800
009900****** ONE COMPUTED-METRICS RECORD IS WRITTEN PER ACCOUNT, EVEN
010000****** WHEN THE ACCOUNT HAS NO WEIGHT ENTRY ON FILE
010100 FD  RESULTS-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 37 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RESULTS-FILE-REC.
010700 01  RESULTS-FILE-REC            PIC X(37).
010800
010900 WORKING-STORAGE SECTION.
011000 01  FILE-STATUS-CODES.
011100     05  USERIN-STATUS           PIC X(02).
011200         88  NO-MORE-USERS       VALUE "10".
011300     05  WGTIN-STATUS            PIC X(02).
011400         88  NO-MORE-WEIGHTS     VALUE "10".
011500     05  RESOUT-STATUS           PIC X(02).
011600         88  RESOUT-OK           VALUE "00".
011650     05  FILLER                  PIC X(02).
011700
011800 COPY DIETUSR.
011900 01  DIET-USER-REC-BYTES REDEFINES DIET-USER-REC.
012000     05  DU-BYTE                 PIC X(01) OCCURS 84 TIMES.
012100
012200 COPY DIETWGT.
012300
012400 COPY DIETRES.
012500
012600 01  WS-METRICS-ACCUM.
012700     05  WS-LATEST-WEIGHT-KG      PIC S9(4)V9(2) COMP-3.
012800     05  WS-LATEST-GOAL-WEIGHT-KG PIC S9(4)V9(2) COMP-3.
012900     05  WS-LATEST-GOAL-DATE      PIC 9(8).
013000     05  WS-LATEST-STRATEGY       PIC X(07).
013100     05  WS-FIXED-WEIGHT-KG       PIC S9(4)V9(2) COMP-3.
013200     05  WS-FIXED-GOAL-WEIGHT-KG  PIC S9(4)V9(2) COMP-3.
013300     05  WS-FIXED-GOAL-DATE       PIC 9(8).
013400     05  WS-FIXED-FOUND-SW        PIC X(01).
013500         88  FIXED-BASE-FOUND     VALUE "Y".
013600     05  WS-USER-HAS-WEIGHT-SW    PIC X(01).
013700         88  USER-HAS-WEIGHT      VALUE "Y".
013750     05  FILLER                   PIC X(02).
013800 01  WS-METRICS-DUMP REDEFINES WS-METRICS-ACCUM.
013900     05  FILLER                   PIC X(43).
014000
014100 01  WC-CALC-AREA.
014200     05  WC-HEIGHT-CM            PIC 9(3).
014300     05  WC-LATEST-WEIGHT-KG     PIC S9(4)V9(2) COMP-3.
014400     05  WC-WEIGHT-PAIR.
014500         10  WC-BASE-WEIGHT-KG   PIC S9(4)V9(2) COMP-3.
014600         10  WC-GOAL-WEIGHT-KG   PIC S9(4)V9(2) COMP-3.
014700     05  WC-GOAL-DATE            PIC 9(8).
014800     05  WC-STRATEGY             PIC X(07).
014900     05  WC-BMI                  PIC S9(3)V9(1) COMP-3.
015000     05  WC-BMI-STATUS           PIC X(01).
015100     05  WC-MAINTENANCE          PIC S9(6) COMP-3.
015200     05  WC-TARGET               PIC S9(6) COMP-3.
015300     05  WC-GOAL-STATUS          PIC X(01).
015350     05  FILLER                  PIC X(02).
015400 01  WC-WEIGHT-PAIR-TABLE REDEFINES WC-WEIGHT-PAIR.
015500     05  WC-WEIGHT-ENTRY         PIC S9(4)V9(2) COMP-3
015600                                 OCCURS 2 TIMES.
015700
015800 01  COUNTERS-AND-ACCUMULATORS.
015900     05  WS-USERS-PROCESSED      PIC S9(7) COMP VALUE ZERO.
016000     05  WS-BMI-COMPUTABLE       PIC S9(7) COMP VALUE ZERO.
016100     05  WS-GOAL-PRORATED        PIC S9(7) COMP VALUE ZERO.
016200     05  WS-MAINTENANCE-ONLY     PIC S9(7) COMP VALUE ZERO.
016300     05  WS-GOAL-PASSED          PIC S9(7) COMP VALUE ZERO.
016400     05  WC-TABLE-SUB            PIC S9(4) COMP VALUE ZERO.
016450     05  FILLER                  PIC X(02).
016500
016600 01  WS-SUMMARY-LINES.
016700     05  WS-SUM-HDR              PIC X(80)
016800                                 VALUE "DIETMATH BATCH RUN SUMMARY".
016900     05  WS-SUM-USERS.
017000         10  FILLER              PIC X(30)
017100                                 VALUE "USERS PROCESSED ............. ".
017200         10  WS-SUM-USERS-N      PIC ZZZZ9.
017300         10  FILLER              PIC X(45) VALUE SPACES.
017400     05  WS-SUM-BMI.
017500         10  FILLER              PIC X(30)
017600                                 VALUE "BMI COMPUTABLE .............. ".
017700         10  WS-SUM-BMI-N        PIC ZZZZ9.
017800         10  FILLER              PIC X(45) VALUE SPACES.
017900     05  WS-SUM-GOAL.
018000         10  FILLER              PIC X(30)
018100                                 VALUE "GOAL-PRORATED RESULTS ....... ".
018200         10  WS-SUM-GOAL-N       PIC ZZZZ9.
018300         10  FILLER              PIC X(45) VALUE SPACES.
018400     05  WS-SUM-MAINT.
018500         10  FILLER              PIC X(30)
018600                                 VALUE "MAINTENANCE-ONLY RESULTS .... ".
018700         10  WS-SUM-MAINT-N      PIC ZZZZ9.
018800         10  FILLER              PIC X(45) VALUE SPACES.
018900     05  WS-SUM-PASSED.
019000         10  FILLER              PIC X(30)
019100                                 VALUE "GOAL-DATE-PASSED RESULTS .... ".
019200         10  WS-SUM-PASSED-N     PIC ZZZZ9.
019300         10  FILLER              PIC X(45) VALUE SPACES.
019400
019500 01  WS-ABEND-REC.
019600     05  ABEND-REASON            PIC X(40).
019700     05  EXPECTED-VAL            PIC X(20).
019800     05  ACTUAL-VAL              PIC X(20).
019850     05  FILLER                  PIC X(04).
019900 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
020000 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
020100 01  PARA-NAME                   PIC X(30).
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600             UNTIL NO-MORE-USERS.
020700     PERFORM 900-CLEANUP THRU 900-EXIT.
020800     MOVE ZERO TO RETURN-CODE.
020900     GOBACK.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB DIETBMI ********".
021400     OPEN INPUT USERS-FILE.
021500     OPEN INPUT WEIGHTS-FILE.
021600     OPEN OUTPUT RESULTS-FILE.
021700     OPEN OUTPUT SYSOUT.
021800     PERFORM 910-READ-USER THRU 910-EXIT.
021900     PERFORM 920-READ-WEIGHT THRU 920-EXIT.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-MAINLINE.
022400     MOVE "100-MAINLINE" TO PARA-NAME.
022500     PERFORM 200-BUILD-METRICS THRU 200-EXIT.
022600     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
022700     PERFORM 910-READ-USER THRU 910-EXIT.
022800 100-EXIT.
022900     EXIT.
023000
023100 200-BUILD-METRICS.
023200     MOVE "200-BUILD-METRICS" TO PARA-NAME.
023300     MOVE ZERO  TO WS-LATEST-WEIGHT-KG WS-LATEST-GOAL-WEIGHT-KG
023400                   WS-FIXED-WEIGHT-KG WS-FIXED-GOAL-WEIGHT-KG.
023500     MOVE ZERO  TO WS-LATEST-GOAL-DATE WS-FIXED-GOAL-DATE.
023600     MOVE SPACES TO WS-LATEST-STRATEGY.
023700     MOVE "N"   TO WS-FIXED-FOUND-SW WS-USER-HAS-WEIGHT-SW.
023800
023900     PERFORM 250-ACCUM-WEIGHT THRU 250-EXIT
024000             UNTIL NO-MORE-WEIGHTS
024100             OR DW-USER-ID NOT = DU-USER-ID.
024200
024300     PERFORM 260-INIT-CALC-AREA THRU 260-EXIT.
024400     MOVE DU-HEIGHT-CM TO WC-HEIGHT-CM.
024500     MOVE WS-LATEST-WEIGHT-KG TO WC-LATEST-WEIGHT-KG.
024600     MOVE WS-LATEST-STRATEGY  TO WC-STRATEGY.
024700
024800*    REQ 4033 - THE FIRST "FIXED" ENTRY IN THE GROUP IS THE
024900*    BASELINE WHEN THE LATEST ENTRY'S STRATEGY IS "FIXED" AND ONE
025000*    WAS FOUND; OTHERWISE THE LATEST ENTRY IS ITS OWN BASELINE
025100     IF WS-LATEST-STRATEGY = "FIXED" AND FIXED-BASE-FOUND
025200         MOVE WS-FIXED-WEIGHT-KG      TO WC-BASE-WEIGHT-KG
025300         MOVE WS-FIXED-GOAL-WEIGHT-KG TO WC-GOAL-WEIGHT-KG
025400         MOVE WS-FIXED-GOAL-DATE      TO WC-GOAL-DATE
025500     ELSE
025600         MOVE WS-LATEST-WEIGHT-KG      TO WC-BASE-WEIGHT-KG
025700         MOVE WS-LATEST-GOAL-WEIGHT-KG TO WC-GOAL-WEIGHT-KG
025800         MOVE WS-LATEST-GOAL-DATE      TO WC-GOAL-DATE
025900     END-IF.
026000
026100     CALL "DIETCALC" USING WC-CALC-AREA.
026200 200-EXIT.
026300     EXIT.
026400
026500 250-ACCUM-WEIGHT.
026600     MOVE "250-ACCUM-WEIGHT" TO PARA-NAME.
026700     MOVE "Y" TO WS-USER-HAS-WEIGHT-SW.
026800     MOVE DW-WEIGHT-KG      TO WS-LATEST-WEIGHT-KG.
026900     MOVE DW-GOAL-WEIGHT-KG TO WS-LATEST-GOAL-WEIGHT-KG.
027000     MOVE DW-GOAL-DATE      TO WS-LATEST-GOAL-DATE.
027100     MOVE DW-STRATEGY       TO WS-LATEST-STRATEGY.
027200     IF DW-STRATEGY = "FIXED" AND NOT FIXED-BASE-FOUND
027300         MOVE DW-WEIGHT-KG      TO WS-FIXED-WEIGHT-KG
027400         MOVE DW-GOAL-WEIGHT-KG TO WS-FIXED-GOAL-WEIGHT-KG
027500         MOVE DW-GOAL-DATE      TO WS-FIXED-GOAL-DATE
027600         MOVE "Y"               TO WS-FIXED-FOUND-SW
027700     END-IF.
027800     PERFORM 920-READ-WEIGHT THRU 920-EXIT.
027900 250-EXIT.
028000     EXIT.
028100
028200 260-INIT-CALC-AREA.
028300     MOVE "260-INIT-CALC-AREA" TO PARA-NAME.
028400     MOVE ZERO TO WC-HEIGHT-CM WC-GOAL-DATE.
028500     MOVE SPACES TO WC-STRATEGY WC-BMI-STATUS WC-GOAL-STATUS.
028550     MOVE ZERO TO WC-BMI WC-MAINTENANCE WC-TARGET.
028600     PERFORM 265-ZERO-WEIGHT-ENTRY THRU 265-EXIT
028700             VARYING WC-TABLE-SUB FROM 1 BY 1
028800             UNTIL WC-TABLE-SUB > 2.
028900     MOVE 0 TO WC-TABLE-SUB.
029000 260-EXIT.
029100     EXIT.
029200
029300 265-ZERO-WEIGHT-ENTRY.
029400     MOVE 0 TO WC-WEIGHT-ENTRY(WC-TABLE-SUB).
029500 265-EXIT.
029600     EXIT.
029700
029800 600-WRITE-RESULT.
029900     MOVE "600-WRITE-RESULT" TO PARA-NAME.
030000     MOVE SPACES TO DIET-RESULT-REC.
030100     MOVE DU-USER-ID       TO DR-USER-ID.
030200     MOVE WC-BMI           TO DR-BMI.
030300     MOVE WC-BMI-STATUS    TO DR-BMI-STATUS.
030400     MOVE WC-MAINTENANCE   TO DR-MAINTENANCE.
030500     MOVE WC-TARGET        TO DR-TARGET.
030600     MOVE WC-STRATEGY      TO DR-STRATEGY.
030700     MOVE WC-GOAL-STATUS   TO DR-GOAL-STATUS.
030800     WRITE RESULTS-FILE-REC FROM DIET-RESULT-REC.
030900     IF NOT RESOUT-OK
031000         MOVE "** PROBLEM WRITING RESULTS.DAT" TO ABEND-REASON
031100         MOVE RESOUT-STATUS TO EXPECTED-VAL
031200         GO TO 1000-ABEND-RTN.
031300
031400     ADD 1 TO WS-USERS-PROCESSED.
031500     IF WC-BMI-STATUS = "Y"
031600         ADD 1 TO WS-BMI-COMPUTABLE.
031700     IF WC-GOAL-STATUS = "Y"
031800         ADD 1 TO WS-GOAL-PRORATED.
031900     IF WC-GOAL-STATUS = "N"
032000         ADD 1 TO WS-MAINTENANCE-ONLY.
032100     IF WC-GOAL-STATUS = "P"
032200         ADD 1 TO WS-GOAL-PASSED.
032300 600-EXIT.
032400     EXIT.
032500
032600 700-CLOSE-FILES.
032700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032800     CLOSE USERS-FILE, WEIGHTS-FILE, RESULTS-FILE, SYSOUT.
032900 700-EXIT.
033000     EXIT.
033100
033200 900-CLEANUP.
033300     MOVE "900-CLEANUP" TO PARA-NAME.
033400     MOVE WS-USERS-PROCESSED  TO WS-SUM-USERS-N.
033500     MOVE WS-BMI-COMPUTABLE   TO WS-SUM-BMI-N.
033600     MOVE WS-GOAL-PRORATED    TO WS-SUM-GOAL-N.
033700     MOVE WS-MAINTENANCE-ONLY TO WS-SUM-MAINT-N.
033800     MOVE WS-GOAL-PASSED      TO WS-SUM-PASSED-N.
033900     WRITE SYSOUT-REC FROM WS-SUM-HDR.
034000     WRITE SYSOUT-REC FROM WS-SUM-USERS.
034100     WRITE SYSOUT-REC FROM WS-SUM-BMI.
034200     WRITE SYSOUT-REC FROM WS-SUM-GOAL.
034300     WRITE SYSOUT-REC FROM WS-SUM-MAINT.
034400     WRITE SYSOUT-REC FROM WS-SUM-PASSED.
034500
034600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034700     DISPLAY "** ACCOUNTS PROCESSED **".
034800     DISPLAY WS-USERS-PROCESSED.
034900     DISPLAY "******** NORMAL END OF JOB DIETBMI ********".
035000 900-EXIT.
035100     EXIT.
035200
035300 910-READ-USER.
035400     MOVE "910-READ-USER" TO PARA-NAME.
035500     READ USERS-FILE INTO DIET-USER-REC
035600         AT END
035700         MOVE "10" TO USERIN-STATUS
035800     END-READ.
035900 910-EXIT.
036000     EXIT.
036100
036200 920-READ-WEIGHT.
036300     MOVE "920-READ-WEIGHT" TO PARA-NAME.
036400     READ WEIGHTS-FILE INTO DIET-WEIGHT-REC
036500         AT END
036600         MOVE "10" TO WGTIN-STATUS
036700     END-READ.
036800 920-EXIT.
036900     EXIT.
037000
037100 1000-ABEND-RTN.
037200     DISPLAY "*** ABNORMAL END OF JOB - DIETBMI ***" UPON CONSOLE.
037300     DISPLAY ABEND-REASON UPON CONSOLE.
037400     DISPLAY WS-METRICS-DUMP UPON CONSOLE.
037450     DISPLAY DU-BYTE(1) UPON CONSOLE.
037500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037600     DIVIDE ZERO-VAL INTO ONE-VAL.
