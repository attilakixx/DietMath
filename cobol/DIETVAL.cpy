000100******************************************************************
000200*    COPY DIETVAL                                                *
000300*    PROFILE/WEIGHT UPDATE VALIDATION RECORDS                    *
000400*    ONE INPUT ENTRY PER UPDATE SUBMITTED FOR EDIT                *
000500*    IN-FILE:  VALIDATIONS-IN.DAT  (FIXED, 37 BYTES)             *
000600*    OUT-FILE: VALIDATIONS-OUT.DAT (FIXED, 212 BYTES)            *
000700******************************************************************
000800*    03-95  JS   INITIAL COPY MEMBER FOR DIETMATH CONVERSION     *
000900******************************************************************
001000 01  DIET-VALIDATE-IN-REC.
001100     05  VI-USER-ID              PIC 9(9).
001200     05  VI-HEIGHT-CM            PIC S9(5).
001300*        VI-HEIGHT-CM = 9999 MEANS ABSENT
001400     05  VI-WEIGHT-KG            PIC S9(4)V9(2) COMP-3.
001500*        VI-WEIGHT-KG = 0 MEANS ABSENT
001600     05  VI-GOAL-WEIGHT-KG       PIC S9(4)V9(2) COMP-3.
001700*        VI-GOAL-WEIGHT-KG = 0 MEANS ABSENT
001800     05  VI-GOAL-DATE            PIC 9(8).
001900*        VI-GOAL-DATE = 0 MEANS ABSENT
002000     05  VI-STRATEGY             PIC X(7).
002100*        SPACES MEANS ABSENT
002200
002300 01  DIET-VALIDATE-OUT-REC.
002400     05  VR-USER-ID              PIC 9(9).
002500     05  VR-VALID                PIC X(1).
002600*        "Y"/"N"
002700     05  VR-ERROR-COUNT          PIC 9(2).
002800     05  VR-ERROR-TEXT           PIC X(200).
002900*        SEMICOLON-JOINED ERROR MESSAGES, LEFT-JUSTIFIED
