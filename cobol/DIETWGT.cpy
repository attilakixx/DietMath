000100******************************************************************
000200*    COPY DIETWGT                                                *
000300*    WEIGHT-HISTORY DETAIL RECORD LAYOUT                         *
000400*    APPEND-ONLY, ONE ENTRY PER RECORDED WEIGHING                *
000500*    FILE:  WEIGHTS.DAT (LINE SEQUENTIAL, FIXED, 47 BYTES)       *
000600*    GROUPED/SORTED BY DW-USER-ID ASCENDING, DW-SEQ ASCENDING    *
000700******************************************************************
000800*    88-91  JS   INITIAL COPY MEMBER FOR DIETMATH CONVERSION     *
000900*    07-96  JS   GOAL-WEIGHT/GOAL-DATE/STRATEGY ADDED FOR THE    *
001000*                CALORIE-TARGET ENHANCEMENT                     *
001100******************************************************************
001200 01  DIET-WEIGHT-REC.
001300     05  DW-USER-ID              PIC 9(9).
001400     05  DW-SEQ                  PIC 9(9).
001500*        DW-SEQ IS THE MONOTONIC ENTRY SEQUENCE WITHIN THE USER
001600*        GROUP - SUBSTITUTES FOR RECORDED-AT ORDER ON THIS FILE
001700     05  DW-WEIGHT-KG            PIC S9(4)V9(2) COMP-3.
001800     05  DW-GOAL-WEIGHT-KG       PIC S9(4)V9(2) COMP-3.
001900*        DW-GOAL-WEIGHT-KG = 0 MEANS NOT-SET
002000     05  DW-GOAL-DATE            PIC 9(8).
002100*        DW-GOAL-DATE = 0 MEANS NOT-SET
002200     05  DW-STRATEGY             PIC X(7).
002300*        "DYNAMIC" OR "FIXED"
002400     05  FILLER                  PIC X(6).
