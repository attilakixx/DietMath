000100******************************************************************
000200*    COPY DIETUSR                                                *
000300*    ACCOUNT / PROFILE MASTER RECORD LAYOUT                      *
000400*    ONE ENTRY PER REGISTERED DIETMATH ACCOUNT                   *
000500*    FILE:  USERS.DAT  (LINE SEQUENTIAL, FIXED, 84 BYTES)        *
000600******************************************************************
000700*    88-91  JS   INITIAL COPY MEMBER FOR DIETMATH CONVERSION     *
000800*    03-95  JS   HEIGHT-CM ADDED WHEN METRIC PROFILE WAS BUILT   *
000900******************************************************************
001000 01  DIET-USER-REC.
001100     05  DU-USER-ID              PIC 9(9).
001200     05  DU-USERNAME             PIC X(64).
001300     05  DU-BIRTH-DATE           PIC 9(8).
001400*        DU-BIRTH-DATE = 0 MEANS NOT-YET-SET; IMMUTABLE ONCE SET
001500     05  DU-HEIGHT-CM            PIC 9(3).
001600*        DU-HEIGHT-CM = 0 MEANS NOT-YET-SET
