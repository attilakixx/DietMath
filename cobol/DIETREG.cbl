000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIETREG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/95.
000600 DATE-COMPILED. 04/03/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY NEW-ACCOUNT REGISTRATION RUN.  LOADS THE WHOLE
001300*          ACCOUNT MASTER (USERS.DAT) INTO A MEMORY TABLE SO
001400*          CANDIDATE USERNAMES CAN BE CHECKED FOR A DUPLICATE
001500*          WITHOUT A KEYED READ FOR EVERY CANDIDATE, THEN READS
001600*          THE CANDIDATE-REGISTRATION FILE ONE ENTRY AT A TIME.
001700*          EACH ACCEPTED ENTRY IS ASSIGNED THE NEXT USER-ID AND
001800*          APPENDED BOTH TO THE TABLE (SO A LATER DUPLICATE IN THE
001900*          SAME RUN IS STILL CAUGHT) AND TO THE REWRITTEN MASTER.
002000*          THE OLD MASTER IS COPIED THROUGH TO THE NEW MASTER
002100*          BEFORE ANY NEW ENTRY IS APPENDED - A LATER JOB STEP
002200*          PROMOTES THE NEW MASTER OVER THE OLD ONE.
002300*
002400*          INPUT FILE   -  USERS.DAT        (OLD ACCOUNT MASTER)
002500*          INPUT FILE   -  REGISTER-IN.DAT   (CANDIDATE ENTRIES)
002600*          OUTPUT FILE  -  USERS.DAT         (NEW ACCOUNT MASTER)
002700*          OUTPUT FILE  -  REGISTER-OUT.DAT  (REGISTRATION RESULT)
002800*          REPORT       -  SYSOUT            (RUN SUMMARY)
002900******************************************************************
003000*    CHANGE LOG
003100******************************************************************
003200*    04-03-95  JS   INITIAL VERSION
003300*    11-19-97  JS   REQ 4210 - A DUPLICATE WITHIN THE SAME RUN IS
003400*                   NOW CAUGHT BY APPENDING ACCEPTED ENTRIES TO
003500*                   THE IN-MEMORY TABLE AS THEY ARE REGISTERED
003600*    01-19-99  KP   Y2K - REVIEWED, NO DATE FIELDS SET BY THIS
003700*                   PROGRAM (DU-BIRTH-DATE STAYS ZERO AT
003800*                   REGISTRATION TIME), NO CHANGES REQUIRED
003900*    08-30-02  RT   REQ 5390 - USRLTH NOW CALLED TO REJECT AN
004000*                   ALL-SPACE USERNAME INSTEAD OF LETTING IT
004100*                   FALL THROUGH TO THE DUPLICATE-USERNAME SEARCH
004110*    09-12-05  RT   REQ 5701 - USRLTH NOW LEFT-JUSTIFIES THE
004120*                   CANDIDATE IN PLACE (LEADING BLANKS WERE
004130*                   PASSING THE LENGTH CHECK, MISSING AN EXISTING
004140*                   DUPLICATE ON THE TABLE SEARCH, AND BEING
004150*                   STORED WITH THE BLANKS STILL IN THE FIELD) -
004160*                   NO PARAGRAPH IN THIS PROGRAM CHANGED, BUT
004170*                   RI-USERNAME COMES BACK NORMALIZED FROM THE
004180*                   200-CHECK-USERNAME CALL FROM HERE ON
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT USERS-FILE
005700     ASSIGN TO USERIN
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS USERIN-STATUS.
006000
006100     SELECT USERS-NEW-FILE
006200     ASSIGN TO USEROUT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS USEROUT-STATUS.
006500
006600     SELECT REGISTER-IN-FILE
006700     ASSIGN TO REGIN
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS REGIN-STATUS.
007000
007100     SELECT REGISTER-OUT-FILE
007200     ASSIGN TO REGOUT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS REGOUT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                  PIC X(80).
008500
008600****** OLD ACCOUNT MASTER - READ COMPLETE AT THE START OF THE RUN
008700****** TO BUILD THE IN-MEMORY DUPLICATE-USERNAME TABLE
008800 FD  USERS-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 84 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS USERS-FILE-REC.
009400 01  USERS-FILE-REC              PIC X(84).
009500
009600****** NEW ACCOUNT MASTER - THE OLD MASTER COPIED THROUGH, THEN
009700****** EVERY ACCEPTED REGISTRATION APPENDED TO THE END
009800 FD  USERS-NEW-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 84 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS USERS-NEW-FILE-REC.
010400 01  USERS-NEW-FILE-REC          PIC X(84).
010500
010600****** ONE CANDIDATE REGISTRATION PER ENTRY, IN SUBMITTED ORDER
010700 FD  REGISTER-IN-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 136 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS REGISTER-IN-FILE-REC.
011300 01  REGISTER-IN-FILE-REC        PIC X(136).
011400
011500****** ONE REGISTRATION RESULT PER INPUT ENTRY, SAME ORDER
011600 FD  REGISTER-OUT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 105 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS REGISTER-OUT-FILE-REC.
012200 01  REGISTER-OUT-FILE-REC       PIC X(105).
012300
012400 WORKING-STORAGE SECTION.
012500 01  FILE-STATUS-CODES.
012600     05  USERIN-STATUS           PIC X(02).
012700         88  NO-MORE-USERS       VALUE "10".
012800     05  USEROUT-STATUS          PIC X(02).
012900         88  USEROUT-OK          VALUE "00".
013000     05  REGIN-STATUS            PIC X(02).
013100         88  NO-MORE-REGIN       VALUE "10".
013200     05  REGOUT-STATUS           PIC X(02).
013300         88  REGOUT-OK           VALUE "00".
013350     05  FILLER                  PIC X(02).
013400
013500 COPY DIETUSR.
013600 01  DIET-USER-REC-BYTES REDEFINES DIET-USER-REC.
013700     05  DU-BYTE                 PIC X(01) OCCURS 84 TIMES.
013800
013900 COPY DIETRGI.
014000 01  DIET-REGISTER-IN-REC-BYTES REDEFINES DIET-REGISTER-IN-REC.
014100     05  RI-BYTE                 PIC X(01) OCCURS 136 TIMES.
014200
014300****** IN-MEMORY DUPLICATE-USERNAME TABLE - SIZED TO THE LARGEST
014400****** ACCOUNT POPULATION EXPECTED IN ONE OVERNIGHT RUN
014450 01  WS-TABLE-COUNT-FIELDS.
014460     05  WS-TABLE-COUNT          PIC S9(5) COMP VALUE ZERO.
014470     05  FILLER                  PIC X(02).
014500 01  WS-USER-TABLE.
014600     05  WS-USER-ENTRY           OCCURS 0 TO 2000 TIMES
014650                                 DEPENDING ON WS-TABLE-COUNT
014700                                 INDEXED BY USER-IDX.
014800         10  WS-TBL-USER-ID      PIC 9(9).
014900         10  WS-TBL-USERNAME     PIC X(64).
014950     05  FILLER                  PIC X(04).
015000
015100 01  WS-NEXT-ID-FIELDS.
015200     05  WS-NEXT-USER-ID         PIC 9(9) COMP VALUE ZERO.
015300     05  FILLER                  PIC X(02).
015400 01  WS-NEXT-ID-DISPLAY REDEFINES WS-NEXT-ID-FIELDS.
015500     05  WS-NEXT-USER-ID-DSP     PIC 9(9).
015600     05  FILLER                  PIC X(02).
015700
015800 01  WS-USERNAME-LEN             PIC S9(4) COMP VALUE ZERO.
015900
016000 01  WS-REG-FLAGS.
016100     05  WS-REG-VALID-SW         PIC X(01) VALUE "N".
016200         88  REG-CANDIDATE-VALID VALUE "Y".
016300     05  WS-REG-MESSAGE          PIC X(40) VALUE SPACES.
016350     05  FILLER                  PIC X(02).
016400
016500 01  COUNTERS-AND-ACCUMULATORS.
016700     05  WS-ENTRIES-PROCESSED    PIC S9(7) COMP VALUE ZERO.
016800     05  WS-ENTRIES-ACCEPTED     PIC S9(7) COMP VALUE ZERO.
016900     05  WS-ENTRIES-REJECTED     PIC S9(7) COMP VALUE ZERO.
016950     05  FILLER                  PIC X(02).
017000
017100 01  WS-SUMMARY-LINES.
017200     05  WS-SUM-HDR              PIC X(80)
017300                             VALUE "DIETMATH REGISTRATION RUN SUMMARY".
017400     05  WS-SUM-PROC.
017500         10  FILLER              PIC X(30)
017600                                 VALUE "ENTRIES PROCESSED ........... ".
017700         10  WS-SUM-PROC-N       PIC ZZZZ9.
017800         10  FILLER              PIC X(45) VALUE SPACES.
017900     05  WS-SUM-ACC.
018000         10  FILLER              PIC X(30)
018100                                 VALUE "ENTRIES ACCEPTED ............ ".
018200         10  WS-SUM-ACC-N        PIC ZZZZ9.
018300         10  FILLER              PIC X(45) VALUE SPACES.
018400     05  WS-SUM-REJ.
018500         10  FILLER              PIC X(30)
018600                                 VALUE "ENTRIES REJECTED ............ ".
018700         10  WS-SUM-REJ-N        PIC ZZZZ9.
018800         10  FILLER              PIC X(45) VALUE SPACES.
018900
019000 01  WS-ABEND-REC.
019100     05  ABEND-REASON            PIC X(40).
019200     05  EXPECTED-VAL            PIC X(20).
019300     05  ACTUAL-VAL              PIC X(20).
019350     05  FILLER                  PIC X(04).
019400 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
019500 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
019600 01  PARA-NAME                   PIC X(30).
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
020100             VARYING USER-IDX FROM 1 BY 1
020200             UNTIL NO-MORE-USERS.
020400     PERFORM 950-READ-REGIN THRU 950-EXIT.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600             UNTIL NO-MORE-REGIN.
020700     PERFORM 900-CLEANUP THRU 900-EXIT.
020800     MOVE ZERO TO RETURN-CODE.
020900     GOBACK.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB DIETREG ********".
021400     OPEN INPUT USERS-FILE.
021500     OPEN INPUT REGISTER-IN-FILE.
021600     OPEN OUTPUT USERS-NEW-FILE.
021700     OPEN OUTPUT REGISTER-OUT-FILE.
021800     OPEN OUTPUT SYSOUT.
021900     MOVE 1 TO WS-NEXT-USER-ID.
022000     READ USERS-FILE INTO DIET-USER-REC
022100         AT END
022200         MOVE "10" TO USERIN-STATUS
022300     END-READ.
022400 000-EXIT.
022500     EXIT.
022600
022700 050-LOAD-USER-TABLE.
022800     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
022850     ADD 1 TO WS-TABLE-COUNT.
022900     MOVE DU-USER-ID  TO WS-TBL-USER-ID(USER-IDX).
023000     MOVE DU-USERNAME TO WS-TBL-USERNAME(USER-IDX).
023100     IF DU-USER-ID NOT < WS-NEXT-USER-ID
023200         COMPUTE WS-NEXT-USER-ID = DU-USER-ID + 1
023300     END-IF.
023400     WRITE USERS-NEW-FILE-REC FROM DIET-USER-REC.
023500     IF NOT USEROUT-OK
023600         MOVE "** PROBLEM COPYING OLD MASTER TO NEW MASTER" TO
023700                 ABEND-REASON
023800         MOVE USEROUT-STATUS TO EXPECTED-VAL
023900         GO TO 1000-ABEND-RTN.
024000     READ USERS-FILE INTO DIET-USER-REC
024100         AT END
024200         MOVE "10" TO USERIN-STATUS
024300     END-READ.
024400 050-EXIT.
024500     EXIT.
024600
024700 100-MAINLINE.
024800     MOVE "100-MAINLINE" TO PARA-NAME.
024900     PERFORM 200-CHECK-USERNAME THRU 200-EXIT.
025000     IF REG-CANDIDATE-VALID
025100         PERFORM 600-ACCEPT-REGISTRATION THRU 600-EXIT
025200     ELSE
025300         PERFORM 650-REJECT-REGISTRATION THRU 650-EXIT
025400     END-IF.
025500     PERFORM 700-WRITE-REGOUT THRU 700-EXIT.
025600     PERFORM 950-READ-REGIN THRU 950-EXIT.
025700 100-EXIT.
025800     EXIT.
025900
026000 200-CHECK-USERNAME.
026100     MOVE "200-CHECK-USERNAME" TO PARA-NAME.
026200     MOVE "Y" TO WS-REG-VALID-SW.
026300     MOVE SPACES TO WS-REG-MESSAGE.
026400*
026500*    REQ 5701 - USRLTH NORMALIZES RI-USERNAME IN PLACE (STRIPS
026600*    LEADING/TRAILING BLANKS, LEFT-JUSTIFIES) AND RETURNS THE
026610*    NORMALIZED LENGTH; A ZERO-LENGTH (ALL-SPACE) CANDIDATE IS
026620*    REJECTED BEFORE THE TABLE SEARCH.  EVERY REFERENCE TO
026630*    RI-USERNAME BELOW THIS CALL SEES THE NORMALIZED VALUE
026700     CALL "USRLTH" USING RI-USERNAME, WS-USERNAME-LEN.
026800     IF WS-USERNAME-LEN = 0
026900         MOVE "N" TO WS-REG-VALID-SW
027000         MOVE "Username is required." TO WS-REG-MESSAGE
027100         GO TO 200-EXIT.
027200
027300     SET USER-IDX TO 1.
027400     SEARCH WS-USER-ENTRY VARYING USER-IDX
027500         AT END
027600             CONTINUE
027700         WHEN WS-TBL-USERNAME(USER-IDX) = RI-USERNAME
027800             MOVE "N" TO WS-REG-VALID-SW
027900             MOVE "Username already exists." TO WS-REG-MESSAGE
028000             GO TO 200-EXIT
028100     END-SEARCH.
028200
028300     IF RI-PASSWORD = SPACES
028400         MOVE "N" TO WS-REG-VALID-SW
028500         MOVE "Password is required." TO WS-REG-MESSAGE
028600         GO TO 200-EXIT.
028700 200-EXIT.
028800     EXIT.
028900
029000 600-ACCEPT-REGISTRATION.
029100     MOVE "600-ACCEPT-REGISTRATION" TO PARA-NAME.
029200     ADD 1 TO WS-TABLE-COUNT.
029300     MOVE WS-NEXT-USER-ID TO WS-TBL-USER-ID(WS-TABLE-COUNT).
029400     MOVE RI-USERNAME     TO WS-TBL-USERNAME(WS-TABLE-COUNT).
029500
029600     MOVE WS-NEXT-USER-ID TO DU-USER-ID.
029700     MOVE RI-USERNAME     TO DU-USERNAME.
029800     MOVE ZERO            TO DU-BIRTH-DATE DU-HEIGHT-CM.
029900     WRITE USERS-NEW-FILE-REC FROM DIET-USER-REC.
030000     IF NOT USEROUT-OK
030100         MOVE "** PROBLEM APPENDING NEW ACCOUNT TO NEW MASTER" TO
030200                 ABEND-REASON
030300         MOVE USEROUT-STATUS TO EXPECTED-VAL
030400         GO TO 1000-ABEND-RTN.
030500
030600     ADD 1 TO WS-NEXT-USER-ID.
030700     MOVE "Y" TO WS-REG-VALID-SW.
030800     MOVE "Registration successful." TO WS-REG-MESSAGE.
030900     ADD 1 TO WS-ENTRIES-ACCEPTED.
031000 600-EXIT.
031100     EXIT.
031200
031300 650-REJECT-REGISTRATION.
031400     MOVE "650-REJECT-REGISTRATION" TO PARA-NAME.
031500     ADD 1 TO WS-ENTRIES-REJECTED.
031600 650-EXIT.
031700     EXIT.
031800
031900 700-WRITE-REGOUT.
032000     MOVE "700-WRITE-REGOUT" TO PARA-NAME.
032100     MOVE RI-USERNAME     TO RR-USERNAME.
032200     MOVE WS-REG-VALID-SW TO RR-SUCCESS.
032300     MOVE WS-REG-MESSAGE  TO RR-MESSAGE.
032400     WRITE REGISTER-OUT-FILE-REC FROM DIET-REGISTER-OUT-REC.
032500     IF NOT REGOUT-OK
032600         MOVE "** PROBLEM WRITING REGISTER-OUT.DAT" TO
032700                 ABEND-REASON
032800         MOVE REGOUT-STATUS TO EXPECTED-VAL
032900         GO TO 1000-ABEND-RTN.
033000     ADD 1 TO WS-ENTRIES-PROCESSED.
033100 700-EXIT.
033200     EXIT.
033300
033400 800-CLOSE-FILES.
033500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
033600     CLOSE USERS-FILE, USERS-NEW-FILE, REGISTER-IN-FILE,
033700           REGISTER-OUT-FILE, SYSOUT.
033800 800-EXIT.
033900     EXIT.
034000
034100 900-CLEANUP.
034200     MOVE "900-CLEANUP" TO PARA-NAME.
034300     MOVE WS-ENTRIES-PROCESSED TO WS-SUM-PROC-N.
034400     MOVE WS-ENTRIES-ACCEPTED  TO WS-SUM-ACC-N.
034500     MOVE WS-ENTRIES-REJECTED  TO WS-SUM-REJ-N.
034600     WRITE SYSOUT-REC FROM WS-SUM-HDR.
034700     WRITE SYSOUT-REC FROM WS-SUM-PROC.
034800     WRITE SYSOUT-REC FROM WS-SUM-ACC.
034900     WRITE SYSOUT-REC FROM WS-SUM-REJ.
035000
035100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
035200     DISPLAY "** ENTRIES PROCESSED **".
035300     DISPLAY WS-ENTRIES-PROCESSED.
035400     DISPLAY "******** NORMAL END OF JOB DIETREG ********".
035500 900-EXIT.
035600     EXIT.
035700
035800 950-READ-REGIN.
035900     MOVE "950-READ-REGIN" TO PARA-NAME.
036000     READ REGISTER-IN-FILE INTO DIET-REGISTER-IN-REC
036100         AT END
036200         MOVE "10" TO REGIN-STATUS
036300     END-READ.
036400 950-EXIT.
036500     EXIT.
036600
036700 1000-ABEND-RTN.
036800     DISPLAY "*** ABNORMAL END OF JOB - DIETREG ***" UPON CONSOLE.
036900     DISPLAY ABEND-REASON UPON CONSOLE.
037000     DISPLAY WS-NEXT-USER-ID-DSP UPON CONSOLE.
037100     DISPLAY DU-BYTE(1) UPON CONSOLE.
037200     DISPLAY RI-BYTE(1) UPON CONSOLE.
037300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
037400     DIVIDE ZERO-VAL INTO ONE-VAL.
